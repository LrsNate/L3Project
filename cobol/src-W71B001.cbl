000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. W71B001.
000300 AUTHOR.     COSTA.
000400 INSTALLATION. CED MILANO.
000500 DATE-WRITTEN. 05/1987.
000600 DATE-COMPILED.
000700 SECURITY.   INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* W71B001
001000* **++ programma batch principale per l'addestramento e il
001100*      collaudo dell'etichettatore grammaticale (POS TAGGER).
001200*      apre il corpus di LEARN, lo impara, apre il corpus di
001300*      TEST, lo collauda, scrive il corpus risultato e stampa
001400*      il report di accuratezza per rango di tentativo.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700*----------------------------------------------------------------
001800* 05/17/87 COSTA    RICHIESTA MI0071 - PRIMA STESURA.
001900* 11/02/88 COSTA    RICHIESTA MI0071.04 - AGGIUNTA GESTIONE
002000*                   PAROLE SENZA TAG (SCARTO RIGA).
002100* 03/09/91 BRUNI     RICHIESTA MI0071.09 - TABELLA RANGHI ORA
002200*                    CRESCE OLTRE IL RANGO 1 SENZA LIMITE FISSO.
002300* 01/22/99 DE LUCA    Y2K0071 - NESSUNA DATA A 2 CIFRE IN QUESTO
002400*                     PROGRAMMA. VERIFICATO E CHIUSO.
002500* 07/14/03 FERRARI    RICHIESTA MI0071.14 - SEPARATO IL CALCOLO
002600*                     DEL REPORT DI ACCURATEZZA IN W71A001.
002700* 06/30/11 FERRARI    RICHIESTA MI0071.19 - RIGA DI CORPUS ORA
002800*                     A LUNGHEZZA VARIABILE (WAS FISSA 80).
002900* 02/09/13 DE LUCA    RICHIESTA MI0071.23 - RIGA VUOTA ORA SALTA
003000*                     DIRETTAMENTE ALLA LETTURA SUCCESSIVA CON
003100*                     GO TO, INVECE DI UN RAMO IF/ELSE.
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS W-ALPHA-VALID IS 'A' THRU 'Z', 'a' THRU 'z'
004100     UPSI-0.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT LEARN-CORPUS           ASSIGN TO LEARNIN
004600                              ORGANIZATION IS LINE SEQUENTIAL
004700                              FILE STATUS IS LEARN-FS.
004800*
004900     SELECT TEST-CORPUS            ASSIGN TO TESTIN
005000                              ORGANIZATION IS LINE SEQUENTIAL
005100                              FILE STATUS IS TEST-FS.
005200*
005300     SELECT RESULT-CORPUS          ASSIGN TO RESULTOUT
005400                              ORGANIZATION IS LINE SEQUENTIAL
005500                              FILE STATUS IS RESULT-FS.
005600**
005700 DATA DIVISION.
005800*
005900 FILE SECTION.
006000 FD LEARN-CORPUS
006100     RECORD CONTAINS 1 TO 300 CHARACTERS
006200     RECORDING MODE IS V.
006300 01 LEARN-CORPUS-REC.
006400   03 LEARN-LINE-TEXT            PIC X(296).
006500   03 FILLER                     PIC X(04).
006600*
006700 FD TEST-CORPUS
006800     RECORD CONTAINS 1 TO 300 CHARACTERS
006900     RECORDING MODE IS V.
007000 01 TEST-CORPUS-REC.
007100   03 TEST-LINE-TEXT             PIC X(296).
007200   03 FILLER                     PIC X(04).
007300*
007400 FD RESULT-CORPUS
007500     RECORD CONTAINS 1 TO 300 CHARACTERS
007600     RECORDING MODE IS V.
007700 01 RESULT-CORPUS-REC.
007800   03 RESULT-LINE-TEXT           PIC X(296).
007900   03 FILLER                     PIC X(04).
008000*
008100 WORKING-STORAGE SECTION.
008200*
008300 01 WK-LITERALS.
008400   03 WK-TOKEN-SEP               PIC X(02) VALUE '__'.
008500   03 WK-LEARN-PASS              PIC X(01) VALUE 'L'.
008600   03 WK-TEST-PASS                PIC X(01) VALUE 'T'.
008700   03 CC-LEARNER                 PIC X(08) VALUE 'W71L001'.
008800   03 CC-SORTER                  PIC X(08) VALUE 'W71L002'.
008900   03 CC-TESTER                  PIC X(08) VALUE 'W71T001'.
009000   03 CC-LINE-BUILDER            PIC X(08) VALUE 'W71O001'.
009100   03 CC-REPORTER                PIC X(08) VALUE 'W71A001'.
009200   03 FILLER                     PIC X(01) VALUE SPACE.
009300*
009400 COPY W71MDICT.
009500*
009600 COPY W71MRANK.
009700*
009800 COPY W71MCTK.
009900*
010000 COPY W71MSTS.
010100*
010200 01 LS-FILE-STATUSES.
010300   03 LEARN-FS                   PIC XX.
010400     88 LEARN-OK                    VALUE '00'.
010500     88 LEARN-EOF                   VALUE '10'.
010600   03 TEST-FS                    PIC XX.
010700     88 TEST-OK                     VALUE '00'.
010800     88 TEST-EOF                    VALUE '10'.
010900   03 RESULT-FS                  PIC XX.
011000     88 RESULT-OK                   VALUE '00'.
011100   03 FILLER                     PIC X(01) VALUE SPACE.
011200*
011300 01 LS-WORK-AREAS.
011400   03 WK-CUR-LINE                PIC X(296)   VALUE SPACE.
011500   03 WK-SENT-NO                 PIC 9(05)    VALUE ZERO.
011600   03 WK-TOKEN-NO                PIC 9(03)    VALUE ZERO.
011700   03 WK-TOKEN-TOT               PIC 9(03)    VALUE ZERO.
011800   03 WK-TOKEN-CTR               PIC 9(03) COMP VALUE ZERO.
011900   03 WK-LINE-PTR                PIC 9(4) COMP VALUE 1.
012000   03 WK-TOKEN-TB.
012100     05 WK-TOKEN-SLOT OCCURS 200 TIMES.
012200       10 WK-TOKEN-TEXT          PIC X(43).
012300   03 WK-CUR-TOKEN-TEXT          PIC X(43)    VALUE SPACE.
012400   03 WK-GUESS-TAG               PIC X(10)    VALUE SPACE.
012500   03 WK-PASS-SWITCH             PIC X(01)    VALUE SPACE.
012600     88 WK-PASS-IS-LEARN              VALUE 'L'.
012700     88 WK-PASS-IS-TEST                VALUE 'T'.
012800   03 WK-OUT-SENTENCE             PIC X(296)  VALUE SPACE.
012900   03 FILLER                      PIC X(01)  VALUE SPACE.
013000*
013100 PROCEDURE DIVISION.
013200*
013300 MAIN-LOGIC.
013400     DISPLAY '*** W71B001 - POS TAGGER BATCH - START ***'.
013500
013600     PERFORM RUN-LEARN-PASS.
013700     PERFORM SORT-DICTIONARY.
013800     PERFORM RUN-TEST-PASS.
013900     PERFORM PRINT-ACCURACY-REPORT.
014000
014100     DISPLAY '*** W71B001 - POS TAGGER BATCH - END   ***'.
014200     GOBACK.
014300*
014400*-----------------------------------------------------------------
014500* LEARN PASS - BATCH FLOW STEPS 1 AND 2
014600*-----------------------------------------------------------------
014700 RUN-LEARN-PASS.
014800     SET WK-PASS-IS-LEARN           TO TRUE.
014900     MOVE ZERO                      TO WK-SENT-NO.
015000
015100     OPEN INPUT LEARN-CORPUS.
015200     IF NOT LEARN-OK
015300        DISPLAY 'LEARN CORPUS OPEN ERROR - FS: ' LEARN-FS
015400        PERFORM RAISE-FILE-ERROR
015500     END-IF.
015600
015700     PERFORM READ-LEARN-CORPUS.
015800     PERFORM PROCESS-LEARN-LINE THRU PROCESS-LEARN-LINE-EXIT
015900        UNTIL LEARN-EOF.
016000
016100     CLOSE LEARN-CORPUS.
016200*
016300 READ-LEARN-CORPUS.
016400     READ LEARN-CORPUS.
016500
016600     IF NOT LEARN-OK AND NOT LEARN-EOF
016700        DISPLAY 'LEARN CORPUS READ ERROR  - FS: ' LEARN-FS
016800        PERFORM RAISE-FILE-ERROR
016900     END-IF.
017000*
017100 PROCESS-LEARN-LINE.
017200     ADD 1                          TO WK-SENT-NO.
017300     MOVE LEARN-LINE-TEXT           TO WK-CUR-LINE.
017400
017500     IF WK-CUR-LINE EQUAL SPACE
017600        GO TO PROCESS-LEARN-LINE-EXIT
017700     END-IF.
017800
017900     PERFORM SPLIT-LINE-INTO-TOKENS.
018000     PERFORM LEARN-ONE-TOKEN
018100        VARYING WK-TOKEN-CTR FROM 1 BY 1
018200        UNTIL WK-TOKEN-CTR > WK-TOKEN-TOT.
018300
018400 PROCESS-LEARN-LINE-EXIT.
018500     PERFORM READ-LEARN-CORPUS.
018600*
018700 LEARN-ONE-TOKEN.
018800     MOVE WK-TOKEN-SLOT (WK-TOKEN-CTR) TO WK-CUR-TOKEN-TEXT.
018900     MOVE WK-TOKEN-CTR                 TO WK-TOKEN-NO.
019000
019100     PERFORM SPLIT-CORPUS-TOKEN.
019200
019300     IF TOK-STATUS-INVALID
019400        PERFORM RAISE-INVALID-WORD-ERROR
019500     END-IF.
019600
019700     CALL CC-LEARNER USING TOK-AREA DICT-AREA STS-AREA
019800              ON EXCEPTION PERFORM RAISE-CALL-ERROR
019900          NOT ON EXCEPTION PERFORM CHECK-CALL-RESULT
020000     END-CALL.
020100*
020200*-----------------------------------------------------------------
020300* DICTIONARY SORT - BATCH FLOW STEP 2 (END OF LEARNING)
020400*-----------------------------------------------------------------
020500 SORT-DICTIONARY.
020600     PERFORM SORT-ONE-WORD
020700        VARYING DICT-IDX FROM 1 BY 1
020800        UNTIL DICT-IDX > DICT-TOT.
020900*
021000 SORT-ONE-WORD.
021100     CALL CC-SORTER USING DICT-ENTRY (DICT-IDX) STS-AREA
021200              ON EXCEPTION PERFORM RAISE-CALL-ERROR
021300          NOT ON EXCEPTION PERFORM CHECK-CALL-RESULT
021400     END-CALL.
021500*
021600*-----------------------------------------------------------------
021700* TEST PASS - BATCH FLOW STEPS 1, 3 AND 5
021800*-----------------------------------------------------------------
021900 RUN-TEST-PASS.
022000     SET WK-PASS-IS-TEST            TO TRUE.
022100     MOVE ZERO                      TO WK-SENT-NO.
022200     MOVE ZERO                      TO TOTAL-GUESSES.
022300     MOVE ZERO                      TO RANK-TOT.
022400
022500     OPEN INPUT TEST-CORPUS.
022600     IF NOT TEST-OK
022700        DISPLAY 'TEST CORPUS OPEN ERROR  - FS: ' TEST-FS
022800        PERFORM RAISE-FILE-ERROR
022900     END-IF.
023000
023100     OPEN OUTPUT RESULT-CORPUS.
023200     IF NOT RESULT-OK
023300        DISPLAY 'RESULT CORPUS OPEN ERROR - FS: ' RESULT-FS
023400        PERFORM RAISE-FILE-ERROR
023500     END-IF.
023600
023700     PERFORM READ-TEST-CORPUS.
023800     PERFORM PROCESS-TEST-LINE THRU PROCESS-TEST-LINE-EXIT
023900        UNTIL TEST-EOF.
024000
024100     CLOSE TEST-CORPUS.
024200     CLOSE RESULT-CORPUS.
024300*
024400 READ-TEST-CORPUS.
024500     READ TEST-CORPUS.
024600
024700     IF NOT TEST-OK AND NOT TEST-EOF
024800        DISPLAY 'TEST CORPUS READ ERROR   - FS: ' TEST-FS
024900        PERFORM RAISE-FILE-ERROR
025000     END-IF.
025100*
025200 PROCESS-TEST-LINE.
025300     ADD 1                          TO WK-SENT-NO.
025400     MOVE TEST-LINE-TEXT            TO WK-CUR-LINE.
025500     MOVE SPACE                     TO WK-OUT-SENTENCE.
025600
025700     IF WK-CUR-LINE EQUAL SPACE
025800        GO TO PROCESS-TEST-LINE-EXIT
025900     END-IF.
026000
026100     PERFORM SPLIT-LINE-INTO-TOKENS.
026200     PERFORM TEST-ONE-TOKEN
026300        VARYING WK-TOKEN-CTR FROM 1 BY 1
026400        UNTIL WK-TOKEN-CTR > WK-TOKEN-TOT.
026500     PERFORM WRITE-RESULT-LINE.
026600
026700 PROCESS-TEST-LINE-EXIT.
026800     PERFORM READ-TEST-CORPUS.
026900*
027000 TEST-ONE-TOKEN.
027100     MOVE WK-TOKEN-SLOT (WK-TOKEN-CTR) TO WK-CUR-TOKEN-TEXT.
027200     MOVE WK-TOKEN-CTR                 TO WK-TOKEN-NO.
027300
027400     PERFORM SPLIT-CORPUS-TOKEN.
027500
027600     IF TOK-STATUS-INVALID
027700        PERFORM RAISE-INVALID-WORD-ERROR
027800     END-IF.
027900
028000     CALL CC-TESTER USING TOK-AREA DICT-AREA RANK-AREA
028100                          WK-GUESS-TAG STS-AREA
028200              ON EXCEPTION PERFORM RAISE-CALL-ERROR
028300          NOT ON EXCEPTION PERFORM CHECK-CALL-RESULT
028400     END-CALL.
028500
028600     CALL CC-LINE-BUILDER USING TOK-AREA WK-GUESS-TAG
028700                                WK-OUT-SENTENCE STS-AREA
028800              ON EXCEPTION PERFORM RAISE-CALL-ERROR
028900          NOT ON EXCEPTION PERFORM CHECK-CALL-RESULT
029000     END-CALL.
029100*
029200 WRITE-RESULT-LINE.
029300     MOVE WK-OUT-SENTENCE            TO RESULT-LINE-TEXT.
029400     WRITE RESULT-CORPUS-REC.
029500
029600     IF NOT RESULT-OK
029700        DISPLAY 'RESULT CORPUS WRITE ERROR - FS: ' RESULT-FS
029800        PERFORM RAISE-FILE-ERROR
029900     END-IF.
030000*
030100*-----------------------------------------------------------------
030200* ACCURACY REPORT - BATCH FLOW STEP 4
030300*-----------------------------------------------------------------
030400 PRINT-ACCURACY-REPORT.
030500     CALL CC-REPORTER USING RANK-AREA STS-AREA
030600              ON EXCEPTION PERFORM RAISE-CALL-ERROR
030700          NOT ON EXCEPTION PERFORM CHECK-CALL-RESULT
030800     END-CALL.
030900*
031000*-----------------------------------------------------------------
031100* CORPUS LINE / TOKEN SPLITTING - BUSINESS RULES
031200*-----------------------------------------------------------------
031300 SPLIT-LINE-INTO-TOKENS.
031400* breaks one corpus sentence line into its blank-delimited
031500* word__tag tokens. walks the line with a pointer rather than
031600* a fixed UNSTRING list, so a sentence of any length is handled.
031700     MOVE ZERO                      TO WK-TOKEN-TOT.
031800     MOVE SPACE                     TO WK-TOKEN-TB.
031900     MOVE 1                          TO WK-LINE-PTR.
032000
032100     PERFORM EXTRACT-NEXT-TOKEN
032200         UNTIL WK-LINE-PTR > 296.
032300*
032400 EXTRACT-NEXT-TOKEN.
032500     MOVE SPACE                     TO WK-CUR-TOKEN-TEXT.
032600
032700     UNSTRING WK-CUR-LINE DELIMITED BY ALL SPACE
032800         INTO WK-CUR-TOKEN-TEXT
032900         WITH POINTER WK-LINE-PTR
033000     END-UNSTRING.
033100
033200     IF WK-CUR-TOKEN-TEXT NOT EQUAL SPACE
033300        ADD 1                  TO WK-TOKEN-TOT
033400        MOVE WK-CUR-TOKEN-TEXT
033500          TO WK-TOKEN-TEXT (WK-TOKEN-TOT)
033600     END-IF.
033700*
033800 SPLIT-CORPUS-TOKEN.
033900     MOVE SPACE                     TO TOK-AREA.
034000     MOVE WK-SENT-NO                TO TOK-SENT-NO.
034100     MOVE WK-TOKEN-NO                TO TOK-TOKEN-NO.
034200     SET TOK-STATUS-VALID           TO TRUE.
034300
034400     UNSTRING WK-CUR-TOKEN-TEXT DELIMITED BY WK-TOKEN-SEP
034500         INTO TOK-WORD-TEXT
034600              TOK-TAG-TEXT
034700     END-UNSTRING.
034800
034900     IF TOK-WORD-TEXT EQUAL SPACE OR TOK-TAG-TEXT EQUAL SPACE
035000        SET TOK-STATUS-INVALID      TO TRUE
035100     END-IF.
035200*
035300*-----------------------------------------------------------------
035400* ERROR HANDLING
035500*-----------------------------------------------------------------
035600 CHECK-CALL-RESULT.
035700     IF STS-RESULT NOT EQUAL ZERO
035800        DISPLAY 'STS-RESULT: ' STS-RESULT
035900        DISPLAY 'AT: '         STS-POSITION
036000        DISPLAY STS-DESCRIPTION
036100        PERFORM RAISE-FILE-ERROR
036200     END-IF.
036300*
036400 RAISE-CALL-ERROR.
036500     DISPLAY 'CALL EXCEPTION RAISED FOR A W71 SUBPROGRAM'.
036600     PERFORM RAISE-FILE-ERROR.
036700*
036800 RAISE-INVALID-WORD-ERROR.
036900     DISPLAY 'Invalid word in corpus'.
037000     PERFORM RAISE-FILE-ERROR.
037100*
037200 RAISE-FILE-ERROR.
037300     MOVE 16                        TO RETURN-CODE.
037400     CLOSE LEARN-CORPUS.
037500     CLOSE TEST-CORPUS.
037600     CLOSE RESULT-CORPUS.
037700     GOBACK.
