000100* **++ W71 ACCURACY REPORT LINE AREA
000200*    one "n-best" cumulative-accuracy line, computed and displayed
000300*    by W71A001 after the TEST pass completes.
000400 01 ACC-LINE-AREA.
000500   03 ACC-RANK                 PIC 9(03).
000600   03 ACC-CORRECT              PIC 9(07).
000700   03 ACC-TOTAL                PIC 9(07).
000800   03 ACC-PERCENT              PIC 9(03)V9(02).
000900   03 FILLER REDEFINES ACC-PERCENT.
001000     05 ACC-PERCENT-WHOLE-X    PIC X(03).
001100     05 ACC-PERCENT-FRAC-X     PIC X(02).
001200   03 ACC-TEXT                 PIC X(40)     VALUE SPACE.
001300   03 FILLER                   PIC X(10).
