000100* **++ W71 CORPUS TOKEN AREA
000200*    one (word,tag) pair normalized out of a LEARN or TEST corpus
000300*    line, together with its position within the sentence.
000400 01 TOK-AREA.
000500   03 TOK-WORD-TEXT           PIC X(30).
000600   03 TOK-TAG-TEXT            PIC X(10).
000700   03 TOK-SENT-NO-AREA.
000800     05 TOK-SENT-NO-X         PIC X(05).
000900     05 TOK-SENT-NO REDEFINES TOK-SENT-NO-X
001000                              PIC 9(05).
001100   03 TOK-TOKEN-NO            PIC 9(03).
001200   03 TOK-STATUS              PIC X(01)      VALUE SPACE.
001300     88 TOK-STATUS-VALID                     VALUE 'V'.
001400     88 TOK-STATUS-INVALID                   VALUE 'I'.
001500   03 FILLER                  PIC X(10).
