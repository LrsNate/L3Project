000100* **++ W71 RANK COUNTER AREA
000200*    correct-guess counters, one per probe rank (NOT cumulative -
000300*    RANK-CORRECT (r) counts only the test words whose true tag
000400*    sat at exactly rank r; W71A001 sums ranks 1..r for the
000500*    report). Ranks are created the first time the TEST pass
000600*    probes that deep into a word's tag list - see W71T001.
000700 01 RANK-AREA.
000800   03 RANK-TOT-AREA.
000900     05 RANK-TOT-X             PIC X(4).
001000     05 RANK-TOT REDEFINES RANK-TOT-X
001100                              PIC 9(9) COMP  VALUE ZERO.
001200   03 TOTAL-GUESSES            PIC 9(7)      VALUE ZERO.
001300   03 RANK-TB.
001400     05 RANK-COUNTER OCCURS 0 TO 200
001500                     DEPENDING ON RANK-TOT
001600                     INDEXED BY RANK-IDX.
001700       10 RANK-NO              PIC 9(03).
001800       10 RANK-CORRECT         PIC 9(07)     VALUE ZERO.
001900       10 FILLER               PIC X(05).
