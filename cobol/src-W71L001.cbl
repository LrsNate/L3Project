000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. W71L001.
000300 AUTHOR.     COSTA.
000400 INSTALLATION. CED MILANO.
000500 DATE-WRITTEN. 05/1987.
000600 DATE-COMPILED.
000700 SECURITY.   INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* W71L001
001000* **++ programma per apprendere una coppia parola/categoria
001100*      grammaticale letta dal corpus di LEARN. se la parola non
001200*      e' ancora nel dizionario la aggiunge, altrimenti ne
001300*      aggiorna il contatore del tag incontrato.
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*----------------------------------------------------------------
001700* 05/17/87 COSTA    RICHIESTA MI0071 - PRIMA STESURA.
001800* 11/02/88 COSTA    RICHIESTA MI0071.04 - RICERCA PAROLA ORA
001900*                   SEQUENZIALE SULLA TABELLA DICT-ENTRY.
002000* 04/14/90 BRUNI     RICHIESTA MI0071.06 - AGGIUNTA RICERCA TAG
002100*                    ALL'INTERNO DELLA PAROLA GIA' NOTA.
002200* 01/22/99 DE LUCA    Y2K0071 - NESSUNA DATA A 2 CIFRE IN QUESTO
002300*                     PROGRAMMA. VERIFICATO E CHIUSO.
002400* 07/14/03 FERRARI    RICHIESTA MI0071.14 - LIMITE TABELLA TAG
002500*                     PORTATO DA 50 A 200 VOCI PER PAROLA.
002600* 09/21/14 DE LUCA    RICHIESTA MI0071.24 - PAROLA NUOVA ORA
002700*                     SALTA CON GO TO LA RICERCA DEL TAG (GIA'
002800*                     INSERITO DA ADD-NEW-WORD), EVITANDO L'IF
002900*                     ANNIDATO. ADD-NEW-WORD AGGIORNA ANCHE
003000*                     LS-FOUND-WORD PRIMA DI INSERIRE IL TAG,
003100*                     CHE PRIMA RESTAVA A ZERO PER LA PAROLA
003200*                     APPENA CREATA.
003300*----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.    IBM-370.
003800 OBJECT-COMPUTER.    IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400**
004500 DATA DIVISION.
004600*
004700 FILE SECTION.
004800*
004900 WORKING-STORAGE SECTION.
005000*
005100 01 WK-LITERALS.
005200   03 WK-NOT-FOUND                PIC 9(9) COMP VALUE ZERO.
005300   03 FILLER                      PIC X(01) VALUE SPACE.
005400*
005500 LOCAL-STORAGE SECTION.
005600 01 LS-WORK-AREAS.
005700   03 LS-FOUND-WORD-X             PIC X(4)    VALUE SPACE.
005800   03 LS-FOUND-WORD REDEFINES LS-FOUND-WORD-X
005900                                  PIC 9(9) COMP.
006000   03 LS-FOUND-TAG-X              PIC X(4)    VALUE SPACE.
006100   03 LS-FOUND-TAG REDEFINES LS-FOUND-TAG-X
006200                                  PIC 9(9) COMP.
006300   03 FILLER                      PIC X(01)  VALUE SPACE.
006400*
006500 LINKAGE SECTION.
006600 COPY W71MCTK.
006700 COPY W71MDICT.
006800 COPY W71MSTS.
006900*
007000 PROCEDURE DIVISION USING TOK-AREA DICT-AREA STS-AREA.
007100*
007200 BEGIN.
007300     MOVE ZERO                       TO STS-RESULT.
007400     MOVE SPACE                      TO STS-DESCRIPTION.
007500     MOVE SPACE                      TO STS-POSITION.
007600
007700     PERFORM FIND-WORD-IN-DICTIONARY.
007800
007900     IF LS-FOUND-WORD EQUAL WK-NOT-FOUND
008000        PERFORM ADD-NEW-WORD
008100        GO TO BEGIN-EXIT
008200     END-IF.
008300
008400     PERFORM FIND-TAG-FOR-WORD.
008500     IF LS-FOUND-TAG EQUAL WK-NOT-FOUND
008600        PERFORM ADD-NEW-TAG-FOR-WORD
008700     ELSE
008800        PERFORM BUMP-TAG-COUNT
008900     END-IF.
009000
009100 BEGIN-EXIT.
009200     GOBACK.
009300*
009400*-----------------------------------------------------------------
009500* FIND-OR-ADD-WORD
009600*-----------------------------------------------------------------
009700 FIND-WORD-IN-DICTIONARY.
009800     MOVE WK-NOT-FOUND                TO LS-FOUND-WORD.
009900
010000     IF DICT-TOT GREATER ZERO
010100        SET DICT-IDX                  TO 1
010200        SEARCH DICT-ENTRY
010300           VARYING DICT-IDX
010400           AT END
010500              CONTINUE
010600           WHEN DICT-WORD (DICT-IDX) EQUAL TOK-WORD-TEXT
010700              MOVE DICT-IDX            TO LS-FOUND-WORD
010800        END-SEARCH
010900     END-IF.
011000*
011100 ADD-NEW-WORD.
011200     IF DICT-TOT GREATER EQUAL 20000
011300        PERFORM RAISE-DICTIONARY-FULL-ERROR
011400     ELSE
011500        ADD 1                         TO DICT-TOT
011600        MOVE TOK-WORD-TEXT            TO DICT-WORD (DICT-TOT)
011700        MOVE ZERO                     TO DICT-TAG-TOT (DICT-TOT)
011800        MOVE DICT-TOT                 TO LS-FOUND-WORD
011900        PERFORM ADD-NEW-TAG-FOR-WORD
012000     END-IF.
012100*
012200*-----------------------------------------------------------------
012300* FIND-OR-ADD-TAG
012400*-----------------------------------------------------------------
012500 FIND-TAG-FOR-WORD.
012600     MOVE WK-NOT-FOUND                TO LS-FOUND-TAG.
012700     SET DICT-IDX                     TO LS-FOUND-WORD.
012800
012900     IF DICT-TAG-TOT (LS-FOUND-WORD) GREATER ZERO
013000        SET TAG-IDX                   TO 1
013100        SEARCH TAG-ENTRY
013200           VARYING TAG-IDX
013300           AT END
013400              CONTINUE
013500           WHEN TAG-NAME (DICT-IDX TAG-IDX)
013600                                        EQUAL TOK-TAG-TEXT
013700              MOVE TAG-IDX             TO LS-FOUND-TAG
013800        END-SEARCH
013900     END-IF.
014000*
014100 ADD-NEW-TAG-FOR-WORD.
014200     IF DICT-TAG-TOT (LS-FOUND-WORD) GREATER EQUAL 200
014300        PERFORM RAISE-TAG-TABLE-FULL-ERROR
014400     ELSE
014500        ADD 1     TO DICT-TAG-TOT (LS-FOUND-WORD)
014600        MOVE TOK-TAG-TEXT
014700            TO TAG-NAME (LS-FOUND-WORD
014800                         DICT-TAG-TOT (LS-FOUND-WORD))
014900        MOVE 1
015000            TO TAG-COUNT (LS-FOUND-WORD
015100                          DICT-TAG-TOT (LS-FOUND-WORD))
015200     END-IF.
015300*
015400 BUMP-TAG-COUNT.
015500     ADD 1  TO TAG-COUNT (LS-FOUND-WORD LS-FOUND-TAG).
015600*
015700*-----------------------------------------------------------------
015800* ERROR HANDLING
015900*-----------------------------------------------------------------
016000 RAISE-DICTIONARY-FULL-ERROR.
016100     MOVE 20                          TO STS-RESULT.
016200     MOVE 'Dictionary table is full'  TO STS-DESCRIPTION.
016300     MOVE 'W71L001-ADD-NEW-WORD'       TO STS-POSITION.
016400*
016500 RAISE-TAG-TABLE-FULL-ERROR.
016600     MOVE 21                          TO STS-RESULT.
016700     MOVE 'Tag table is full for this word'
016800                                       TO STS-DESCRIPTION.
016900     MOVE 'W71L001-ADD-NEW-TAG-FOR-WORD'
017000                                       TO STS-POSITION.
