000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. W71O001.
000300 AUTHOR.     BRUNI.
000400 INSTALLATION. CED MILANO.
000500 DATE-WRITTEN. 03/1991.
000600 DATE-COMPILED.
000700 SECURITY.   INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* W71O001
001000* **++ routine per accodare alla riga di corpus risultato il
001100*      token word__tag appena collaudato da W71T001. la riga
001200*      risultato viene passata per riferimento e cresce di un
001300*      token ad ogni chiamata, separando i token con un solo
001400*      spazio come nel corpus originale.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700*----------------------------------------------------------------
001800* 03/09/91 BRUNI     RICHIESTA MI0071.09 - PRIMA STESURA.
001900* 01/22/99 DE LUCA    Y2K0071 - NESSUNA DATA A 2 CIFRE IN QUESTO
002000*                     PROGRAMMA. VERIFICATO E CHIUSO.
002100* 06/30/11 FERRARI    RICHIESTA MI0071.19 - RIGA RISULTATO ORA
002200*                     A LUNGHEZZA VARIABILE (WAS FISSA 80).
002300* 02/09/13 DE LUCA    RICHIESTA MI0071.23 - COSTRUZIONE RIGA
002400*                     ORA E' UN UNICO BLOCCO THRU (FIND-SENTENCE-
002500*                     END..APPEND-TOKEN-TO-SENTENCE).
002600*----------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800*
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.    IBM-370.
003100 OBJECT-COMPUTER.    IBM-370.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700**
003800 DATA DIVISION.
003900*
004000 FILE SECTION.
004100*
004200 WORKING-STORAGE SECTION.
004300 01 WK-LITERALS.
004400   03 WK-TOKEN-SEP                PIC X(02)  VALUE '__'.
004500   03 FILLER                      PIC X(01)  VALUE SPACE.
004600*
004700 LOCAL-STORAGE SECTION.
004800 01 LS-WORK-AREAS.
004900   03 LS-SCAN-POS-AREA.
005000     05 LS-SCAN-POS-X             PIC X(4).
005100     05 LS-SCAN-POS REDEFINES LS-SCAN-POS-X
005200                                   PIC 9(9) COMP VALUE ZERO.
005300   03 LS-APPEND-POS-AREA.
005400     05 LS-APPEND-POS-X           PIC X(4).
005500     05 LS-APPEND-POS REDEFINES LS-APPEND-POS-X
005600                                   PIC 9(9) COMP VALUE ZERO.
005700   03 FILLER                      PIC X(01) VALUE SPACE.
005800*
005900 LINKAGE SECTION.
006000 COPY W71MCTK.
006100 01 GUESS-TAG                     PIC X(10).
006200 01 OUT-SENTENCE                  PIC X(296).
006300 COPY W71MSTS.
006400*
006500 PROCEDURE DIVISION USING TOK-AREA GUESS-TAG
006600                          OUT-SENTENCE STS-AREA.
006700*
006800 BEGIN.
006900     MOVE ZERO                       TO STS-RESULT.
007000     MOVE SPACE                      TO STS-DESCRIPTION.
007100     MOVE SPACE                      TO STS-POSITION.
007200
007300     PERFORM FIND-SENTENCE-END THRU APPEND-TOKEN-TO-SENTENCE.
007400
007500     GOBACK.
007600*
007700*-----------------------------------------------------------------
007800* BUILD ONE OUTPUT CORPUS RECORD
007900*-----------------------------------------------------------------
008000 FIND-SENTENCE-END.
008100* walks backward from the last byte of the sentence looking for
008200* the last non-blank character already written by an earlier
008300* token, the classic way to find the used length of a fixed
008400* alphanumeric area without resorting to an intrinsic FUNCTION.
008500     MOVE 296                        TO LS-SCAN-POS.
008600
008700     PERFORM BACK-UP-ONE-POSITION
008800        UNTIL LS-SCAN-POS EQUAL ZERO
008900        OR OUT-SENTENCE (LS-SCAN-POS:1) NOT EQUAL SPACE.
009000*
009100 SET-APPEND-POSITION.
009200     IF LS-SCAN-POS EQUAL ZERO
009300        MOVE 1                       TO LS-APPEND-POS
009400     ELSE
009500        COMPUTE LS-APPEND-POS = LS-SCAN-POS + 2
009600     END-IF.
009700*
009800 APPEND-TOKEN-TO-SENTENCE.
009900     STRING TOK-WORD-TEXT            DELIMITED BY SPACE
010000            WK-TOKEN-SEP              DELIMITED BY SIZE
010100            GUESS-TAG                 DELIMITED BY SPACE
010200       INTO OUT-SENTENCE
010300       POINTER LS-APPEND-POS
010400     END-STRING.
010500*
010600 BACK-UP-ONE-POSITION.
010700     SUBTRACT 1                      FROM LS-SCAN-POS.
