000100* **++ W71 DICTIONARY AREA
000200*    learned word -> tag-occurrence-count table, built during the
000300*    LEARN pass and probed (read only) during the TEST pass. Each
000400*    word's TAG-ENTRY list is sorted descending on TAG-COUNT by
000500*    W71L002 before the TEST pass begins.
000600 01 DICT-AREA.
000700   03 DICT-TOT-AREA.
000800     05 DICT-TOT-X             PIC X(4).
000900     05 DICT-TOT REDEFINES DICT-TOT-X
001000                              PIC 9(9) COMP  VALUE ZERO.
001100   03 DICT-TB.
001200     05 DICT-ENTRY OCCURS 0 TO 20000
001300                   DEPENDING ON DICT-TOT
001400                   INDEXED BY DICT-IDX.
001500       10 DICT-WORD            PIC X(30).
001600       10 DICT-TAG-TOT         PIC 9(4) COMP VALUE ZERO.
001700       10 DICT-TAG-TB.
001800         15 TAG-ENTRY OCCURS 0 TO 200
001900                      DEPENDING ON DICT-TAG-TOT
002000                      INDEXED BY TAG-IDX.
002100           20 TAG-NAME         PIC X(10).
002200           20 TAG-COUNT        PIC 9(7)      VALUE 1.
002300           20 FILLER           PIC X(03).
