000100* **++ W71 CALL STATUS AREA
000200*    generic result passed back by every W71 subprogram; callers
000300*    test STS-RESULT and relay STS-DESCRIPTION/STS-POSITION when
000400*    a fatal condition has to be raised up the chain.
000500 01 STS-AREA.
000600   03 STS-RESULT               PIC 9(02)     VALUE ZERO.
000700   03 STS-DESCRIPTION          PIC X(60)     VALUE SPACE.
000800   03 STS-POSITION             PIC X(50)     VALUE SPACE.
000900   03 FILLER                   PIC X(04).
