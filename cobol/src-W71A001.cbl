000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. W71A001.
000300 AUTHOR.     FERRARI.
000400 INSTALLATION. CED MILANO.
000500 DATE-WRITTEN. 07/2003.
000600 DATE-COMPILED.
000700 SECURITY.   INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* W71A001
001000* **++ programma per stampare il report di accuratezza n-best
001100*      al termine della fase di collaudo. una riga per ogni
001200*      rango della tabella RANK-AREA, con la percentuale
001300*      CUMULATIVA (rango 1..r) di risposte corrette, arrotondata
001400*      a 2 decimali.
001500*      estratto da W71B001 per poter essere ricompilato da solo
001600*      quando cambia solo il formato del report.
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900*----------------------------------------------------------------
002000* 07/14/03 FERRARI    RICHIESTA MI0071.14 - PRIMA STESURA,
002100*                     SEPARATA DA W71B001.
002200* 02/11/05 FERRARI    RICHIESTA MI0071.16 - ARROTONDAMENTO
002300*                     PERCENTUALE A 2 DECIMALI (WAS INTERO).
002400* 04/18/11 FERRARI    RICHIESTA MI0071.21 - RANK-CORRECT NON E'
002500*                     PIU' CUMULATIVO (VEDI W71T001); QUESTO
002600*                     PROGRAMMA ORA SOMMA I RANGHI 1..R MENTRE
002700*                     STAMPA LE RIGHE, ALTRIMENTI UNA PAROLA CON
002800*                     LISTA TAG CORTA NON CONTRIBUIVA PIU' AI
002900*                     RANGHI APERTI DOPO DI LEI DA PAROLE CON
003000*                     LISTA PIU' LUNGA.
003100*----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.    IBM-370.
003600 OBJECT-COMPUTER.    IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200**
004300 DATA DIVISION.
004400*
004500 FILE SECTION.
004600*
004700 WORKING-STORAGE SECTION.
004800 01 WK-LITERALS.
004900   03 FILLER                      PIC X(01) VALUE SPACE.
005000*
005100 COPY W71MACC.
005200*
005300 LOCAL-STORAGE SECTION.
005400 01 LS-WORK-AREAS.
005500   03 LS-RANK-CTR-AREA.
005600     05 LS-RANK-CTR-X             PIC X(4).
005700     05 LS-RANK-CTR REDEFINES LS-RANK-CTR-X
005800                                   PIC 9(9) COMP VALUE ZERO.
005900   03 LS-CUM-CORRECT-AREA.
006000     05 LS-CUM-CORRECT-X          PIC X(4).
006100     05 LS-CUM-CORRECT REDEFINES LS-CUM-CORRECT-X
006200                                   PIC 9(9) COMP VALUE ZERO.
006300   03 LS-PERCENT-EDIT              PIC ZZ9.99.
006400   03 LS-PERCENT-LEAD               PIC 9(9) COMP VALUE ZERO.
006500   03 LS-PERCENT-LEN                PIC 9(9) COMP VALUE ZERO.
006600   03 LS-RANK-NO-EDIT              PIC ZZ9.
006700   03 LS-RANK-NO-LEAD               PIC 9(9) COMP VALUE ZERO.
006800   03 LS-RANK-NO-LEN                PIC 9(9) COMP VALUE ZERO.
006900   03 FILLER                        PIC X(01) VALUE SPACE.
007000*
007100 LINKAGE SECTION.
007200 COPY W71MRANK.
007300 COPY W71MSTS.
007400*
007500 PROCEDURE DIVISION USING RANK-AREA STS-AREA.
007600*
007700 BEGIN.
007800     MOVE ZERO                       TO STS-RESULT.
007900     MOVE SPACE                      TO STS-DESCRIPTION.
008000     MOVE SPACE                      TO STS-POSITION.
008100     MOVE ZERO                       TO LS-CUM-CORRECT.
008200
008300     DISPLAY ' '.
008400     DISPLAY '************ W71 - ACCURACY REPORT *************'.
008500
008600     IF RANK-TOT EQUAL ZERO OR TOTAL-GUESSES EQUAL ZERO
008700        PERFORM RAISE-NOTHING-TO-REPORT-ERROR
008800        GO TO BEGIN-EXIT
008900     END-IF.
009000
009100     PERFORM PRINT-ONE-RANK-LINE
009200        VARYING LS-RANK-CTR FROM 1 BY 1
009300        UNTIL LS-RANK-CTR GREATER RANK-TOT.
009400
009500 BEGIN-EXIT.
009600     DISPLAY '*************************************************'.
009700     DISPLAY ' '.
009800
009900     GOBACK.
010000*
010100*-----------------------------------------------------------------
010200* ONE LINE PER RANK - CUMULATIVE, ROUNDED TO 2 DECIMAL PLACES
010300*-----------------------------------------------------------------
010400 PRINT-ONE-RANK-LINE.
010500     MOVE SPACE                      TO ACC-LINE-AREA.
010600     MOVE RANK-NO (LS-RANK-CTR)       TO ACC-RANK.
010700
010800     ADD RANK-CORRECT (LS-RANK-CTR)   TO LS-CUM-CORRECT.
010900     MOVE LS-CUM-CORRECT              TO ACC-CORRECT.
011000     MOVE TOTAL-GUESSES               TO ACC-TOTAL.
011100
011200     COMPUTE ACC-PERCENT ROUNDED =
011300        (LS-CUM-CORRECT / TOTAL-GUESSES) * 100.
011400
011500     PERFORM BUILD-RANK-LINE-TEXT.
011600
011700     DISPLAY ACC-TEXT.
011800*
011900 BUILD-RANK-LINE-TEXT.
012000* ZZ9/ZZ9.99 edited fields zero-suppress with leading blanks;
012100* the report line must not show them, so each field is stripped
012200* of its leading blanks by reference modification rather than
012300* by an intrinsic FUNCTION.
012400     MOVE ACC-RANK                    TO LS-RANK-NO-EDIT.
012500     MOVE ZERO                        TO LS-RANK-NO-LEAD.
012600     INSPECT LS-RANK-NO-EDIT
012700         TALLYING LS-RANK-NO-LEAD FOR LEADING SPACE.
012800     COMPUTE LS-RANK-NO-LEN = 3 - LS-RANK-NO-LEAD.
012900
013000     MOVE ACC-PERCENT                 TO LS-PERCENT-EDIT.
013100     MOVE ZERO                        TO LS-PERCENT-LEAD.
013200     INSPECT LS-PERCENT-EDIT
013300         TALLYING LS-PERCENT-LEAD FOR LEADING SPACE.
013400     COMPUTE LS-PERCENT-LEN = 6 - LS-PERCENT-LEAD.
013500
013600     STRING LS-RANK-NO-EDIT
013700                (LS-RANK-NO-LEAD + 1 : LS-RANK-NO-LEN)
013800                               DELIMITED BY SIZE
013900            '-best : '         DELIMITED BY SIZE
014000            LS-PERCENT-EDIT
014100                (LS-PERCENT-LEAD + 1 : LS-PERCENT-LEN)
014200                               DELIMITED BY SIZE
014300            '% ('              DELIMITED BY SIZE
014400            ACC-CORRECT        DELIMITED BY SIZE
014500            '/'                DELIMITED BY SIZE
014600            ACC-TOTAL          DELIMITED BY SIZE
014700            ')'                DELIMITED BY SIZE
014800       INTO ACC-TEXT.
014900*
015000*-----------------------------------------------------------------
015100* ERROR HANDLING
015200*-----------------------------------------------------------------
015300 RAISE-NOTHING-TO-REPORT-ERROR.
015400     MOVE 30                          TO STS-RESULT.
015500     MOVE 'No test results to report' TO STS-DESCRIPTION.
015600     MOVE 'W71A001-BEGIN'              TO STS-POSITION.
