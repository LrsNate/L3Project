000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. W71L002.
000300 AUTHOR.     COSTA.
000400 INSTALLATION. CED MILANO.
000500 DATE-WRITTEN. 03/1991.
000600 DATE-COMPILED.
000700 SECURITY.   INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* W71L002
001000* **++ routine per riordinare in ordine decrescente di frequenza
001100*      la lista dei tag appresi per una singola parola del
001200*      dizionario. va lanciata una volta per parola al termine
001300*      della fase di apprendimento, prima di iniziare il
001400*      collaudo.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700*----------------------------------------------------------------
001800* 03/09/91 BRUNI     RICHIESTA MI0071.09 - PRIMA STESURA.
001900* 01/22/99 DE LUCA    Y2K0071 - NESSUNA DATA A 2 CIFRE IN QUESTO
002000*                     PROGRAMMA. VERIFICATO E CHIUSO.
002100* 07/14/03 FERRARI    RICHIESTA MI0071.14 - TABELLA ORA ORDINATA
002200*                     CON SORT NATIVO INVECE DI BUBBLE SORT.
002300* 09/21/14 DE LUCA    RICHIESTA MI0071.24 - SALTA IL SORT CON
002400*                     GO TO QUANDO C'E' AL MASSIMO UN TAG (NON
002500*                     C'E' NULLA DA RIORDINARE).
002600*----------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800*
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.    IBM-370.
003100 OBJECT-COMPUTER.    IBM-370.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700**
003800 DATA DIVISION.
003900*
004000 FILE SECTION.
004100*
004200 WORKING-STORAGE SECTION.
004300 01 WK-LITERALS.
004400   03 FILLER                      PIC X(01)  VALUE SPACE.
004500*
004600 LOCAL-STORAGE SECTION.
004700 01 LS-WORK-AREAS.
004800   03 LS-BEFORE-TOT-AREA.
004900     05 LS-BEFORE-TOT-X            PIC X(4).
005000     05 LS-BEFORE-TOT REDEFINES LS-BEFORE-TOT-X
005100                                    PIC 9(9) COMP VALUE ZERO.
005200   03 LS-AFTER-TOT-AREA.
005300     05 LS-AFTER-TOT-X             PIC X(4).
005400     05 LS-AFTER-TOT REDEFINES LS-AFTER-TOT-X
005500                                    PIC 9(9) COMP VALUE ZERO.
005600   03 LS-TOP-TAG-AREA.
005700     05 LS-TOP-TAG-COUNT-X         PIC X(4).
005800     05 LS-TOP-TAG-COUNT REDEFINES LS-TOP-TAG-COUNT-X
005900                                    PIC 9(9) COMP VALUE ZERO.
006000   03 FILLER                       PIC X(01) VALUE SPACE.
006100*
006200 LINKAGE SECTION.
006300*
006400* **++ singola voce del dizionario cosi' come passata da W71B001;
006500*      stessa forma di DICT-ENTRY in cpy-W71MDICT.cpy.
006600 01 DICT-ENTRY.
006700   03 DICT-WORD                 PIC X(30).
006800   03 DICT-TAG-TOT              PIC 9(4) COMP VALUE ZERO.
006900   03 DICT-TAG-TB.
007000     05 TAG-ENTRY OCCURS 0 TO 200
007100                  DEPENDING ON DICT-TAG-TOT
007200                  INDEXED BY TAG-IDX.
007300       10 TAG-NAME               PIC X(10).
007400       10 TAG-COUNT              PIC 9(7)      VALUE 1.
007500       10 FILLER                 PIC X(03).
007600*
007700 COPY W71MSTS.
007800*
007900 PROCEDURE DIVISION USING DICT-ENTRY STS-AREA.
008000*
008100 BEGIN.
008200     MOVE ZERO                       TO STS-RESULT.
008300     MOVE SPACE                      TO STS-DESCRIPTION.
008400     MOVE SPACE                      TO STS-POSITION.
008500
008600     MOVE DICT-TAG-TOT                TO LS-BEFORE-TOT.
008700
008800     IF DICT-TAG-TOT NOT GREATER 1
008900        GO TO BEGIN-EXIT
009000     END-IF.
009100
009200     SORT TAG-ENTRY
009300        DESCENDING KEY TAG-COUNT.
009400
009500 BEGIN-EXIT.
009600     MOVE DICT-TAG-TOT                TO LS-AFTER-TOT.
009700     MOVE ZERO                        TO LS-TOP-TAG-COUNT.
009800
009900     IF DICT-TAG-TOT GREATER ZERO
010000        MOVE TAG-COUNT (1)             TO LS-TOP-TAG-COUNT
010100     END-IF.
010200
010300     GOBACK.
