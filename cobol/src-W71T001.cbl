000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. W71T001.
000300 AUTHOR.     BRUNI.
000400 INSTALLATION. CED MILANO.
000500 DATE-WRITTEN. 03/1991.
000600 DATE-COMPILED.
000700 SECURITY.   INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* W71T001
001000* **++ programma per collaudare una coppia parola/categoria
001100*      letta dal corpus di TEST. cerca la parola nel dizionario
001200*      appreso, propone come risposta il tag trovato al rango
001300*      giusto e calcola a quale rango della lista ordinata si
001400*      trova il tag corretto, per il report di accuratezza
001500*      n-best.
001600*----------------------------------------------------------------
001700* CHANGE LOG
001800*----------------------------------------------------------------
001900* 03/09/91 BRUNI     RICHIESTA MI0071.09 - PRIMA STESURA.
002000* 06/02/92 BRUNI     RICHIESTA MI0071.11 - PAROLA NON TROVATA NEL
002100*                    DIZIONARIO: TAG PROPOSTO IMPOSTATO A '???'.
002200* 01/22/99 DE LUCA    Y2K0071 - NESSUNA DATA A 2 CIFRE IN QUESTO
002300*                     PROGRAMMA. VERIFICATO E CHIUSO.
002400* 07/14/03 FERRARI    RICHIESTA MI0071.14 - TABELLA RANGHI ORA
002500*                     CRESCE DINAMICAMENTE INVECE DI LIMITE 20.
002600* 11/12/05 DE LUCA    RICHIESTA MI0071.18 - IL TAG PROPOSTO ERA
002700*                     SEMPRE IL PIU' FREQUENTE ANCHE QUANDO IL
002800*                     TAG CORRETTO STAVA PIU' IN BASSO IN LISTA.
002900*                     ORA SI PROPONE IL TAG CORRETTO SE TROVATO
003000*                     A QUALSIASI RANGO, ALTRIMENTI 'UKN' (AL
003100*                     POSTO DI '???', PER UNIFORMITA' COL
003200*                     TRACCIATO DEL CORPUS DI OUTPUT).
003300* 04/18/11 FERRARI    RICHIESTA MI0071.21 - IL CONTEGGIO DEI
003400*                     RANGHI CORRETTI NON SI PROPAGAVA PIU' IN
003500*                     AVANTI; ORA RANK-CORRECT CONTA SOLO IL
003600*                     RANGO ESATTO DI MATCH, LA SOMMA CUMULATIVA
003700*                     LA FA IL REPORT W71A001.
003800*----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000*
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.    IBM-370.
004300 OBJECT-COMPUTER.    IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900**
005000 DATA DIVISION.
005100*
005200 FILE SECTION.
005300*
005400 WORKING-STORAGE SECTION.
005500 01 WK-LITERALS.
005600   03 WK-NOT-FOUND                 PIC 9(9) COMP VALUE ZERO.
005700   03 WK-UNKNOWN-TAG               PIC X(10)     VALUE 'UKN'.
005800   03 FILLER                       PIC X(01)     VALUE SPACE.
005900*
006000 LOCAL-STORAGE SECTION.
006100 01 LS-WORK-AREAS.
006200   03 LS-FOUND-WORD-X              PIC X(4)   VALUE SPACE.
006300   03 LS-FOUND-WORD REDEFINES LS-FOUND-WORD-X
006400                                   PIC 9(9) COMP.
006500   03 LS-FOUND-RANK-X              PIC X(4)   VALUE SPACE.
006600   03 LS-FOUND-RANK REDEFINES LS-FOUND-RANK-X
006700                                   PIC 9(9) COMP.
006800   03 FILLER                       PIC X(01)  VALUE SPACE.
006900*
007000 LINKAGE SECTION.
007100 COPY W71MCTK.
007200 COPY W71MDICT.
007300 COPY W71MRANK.
007400 01 GUESS-TAG                     PIC X(10).
007500 COPY W71MSTS.
007600*
007700 PROCEDURE DIVISION USING TOK-AREA DICT-AREA RANK-AREA
007800                          GUESS-TAG STS-AREA.
007900*
008000 BEGIN.
008100     MOVE ZERO                       TO STS-RESULT.
008200     MOVE SPACE                      TO STS-DESCRIPTION.
008300     MOVE SPACE                      TO STS-POSITION.
008400
008500     ADD 1                           TO TOTAL-GUESSES.
008600
008700     PERFORM FIND-WORD-IN-DICTIONARY.
008800
008900     IF LS-FOUND-WORD EQUAL WK-NOT-FOUND
009000        MOVE WK-UNKNOWN-TAG          TO GUESS-TAG
009100        GO TO BEGIN-EXIT
009200     END-IF.
009300
009400     PERFORM FIND-CORRECT-TAG-RANK.
009500
009600     IF LS-FOUND-RANK EQUAL WK-NOT-FOUND
009700        MOVE WK-UNKNOWN-TAG          TO GUESS-TAG
009800        GO TO BEGIN-EXIT
009900     END-IF.
010000
010100     MOVE TOK-TAG-TEXT               TO GUESS-TAG.
010200     PERFORM ENSURE-RANK-TABLE-SIZE.
010300     ADD 1                   TO RANK-CORRECT (LS-FOUND-RANK).
010400
010500 BEGIN-EXIT.
010600     GOBACK.
010700*
010800*-----------------------------------------------------------------
010900* LOOK UP THE WORD, LOOK UP THE CORRECT TAG'S RANK
011000*-----------------------------------------------------------------
011100 FIND-WORD-IN-DICTIONARY.
011200     MOVE WK-NOT-FOUND                TO LS-FOUND-WORD.
011300
011400     IF DICT-TOT GREATER ZERO
011500        SET DICT-IDX                  TO 1
011600        SEARCH DICT-ENTRY
011700           VARYING DICT-IDX
011800           AT END
011900              CONTINUE
012000           WHEN DICT-WORD (DICT-IDX) EQUAL TOK-WORD-TEXT
012100              MOVE DICT-IDX            TO LS-FOUND-WORD
012200        END-SEARCH
012300     END-IF.
012400*
012500 FIND-CORRECT-TAG-RANK.
012600     MOVE WK-NOT-FOUND                TO LS-FOUND-RANK.
012700     SET DICT-IDX                     TO LS-FOUND-WORD.
012800
012900     IF DICT-TAG-TOT (DICT-IDX) GREATER ZERO
013000        SET TAG-IDX                   TO 1
013100        SEARCH TAG-ENTRY
013200           VARYING TAG-IDX
013300           AT END
013400              CONTINUE
013500           WHEN TAG-NAME (DICT-IDX TAG-IDX)
013600                                        EQUAL TOK-TAG-TEXT
013700              MOVE TAG-IDX             TO LS-FOUND-RANK
013800        END-SEARCH
013900     END-IF.
014000*
014100*-----------------------------------------------------------------
014200* RANK TABLE BOOKKEEPING - THE n-BEST ACCURACY COUNTERS
014300*-----------------------------------------------------------------
014400 ENSURE-RANK-TABLE-SIZE.
014500     PERFORM ADD-ONE-RANK-SLOT
014600        VARYING RANK-IDX FROM RANK-TOT BY 1
014700        UNTIL RANK-IDX NOT LESS THAN LS-FOUND-RANK.
014800*
014900 ADD-ONE-RANK-SLOT.
015000     ADD 1                            TO RANK-TOT.
015100     MOVE RANK-TOT                    TO RANK-NO (RANK-TOT).
015200     MOVE ZERO                        TO RANK-CORRECT (RANK-TOT).
